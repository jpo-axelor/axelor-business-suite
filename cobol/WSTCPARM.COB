000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR HR BATCH CONTROL FILE      *
000400*     USES RRN = 1 (ONE CONTROL RECORD PER RUN)     *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 90020 BYTES PADDED TO 90050 BY FILLER.
000800*
000900* 11/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION.
001000* 14/11/85 VBC - EMPLOYEE-ID-LIST RAISED FROM 999 TO 9999 ENTRIES
001100*                PER SYSTEMS REQUEST TC-0007.
001200* 09/02/99 VBC - Y2K. BP-FROM-DATE/BP-TO-DATE CONFIRMED CCYYMMDD,
001300*                NO 2-DIGIT YEAR FIELDS IN THIS MEMBER.
001400* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
001500* 21/11/25 VBC - ALIGNED FIELD WIDTHS WITH WSTCEMP/WSTCTCD.
001600*
001700 01  TC-BATCH-PARAMS-RECORD.
001800     03  BP-COMPANY-ID         PIC 9(9).
001850*          PERIOD DATES BELOW ARE CCYYMMDD.
001900     03  BP-FROM-DATE          PIC 9(8).
002000     03  BP-TO-DATE            PIC 9(8).
002100     03  BP-EMPLOYEE-COUNT     PIC 9(4).
002200     03  BP-EMPLOYEE-ID-TABLE.
002300         05  BP-EMPLOYEE-ID    PIC 9(9) OCCURS 9999 TIMES.
002400     03  FILLER                PIC X(30).
002500*

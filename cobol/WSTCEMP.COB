000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR TIMECARD EMPLOYEE MASTER   *
000400*           FILE                                    *
000500*     USES EMP-ID AS KEY                            *
000600*****************************************************
000700*  FILE SIZE 78 BYTES PADDED TO 80 BY FILLER.
000800*
000900* THIS IS A SUBSET OF THE PAYROLL EMPLOYEE RECORD -
001000*   TIMECARD HOLDS ONLY WHAT IT NEEDS TO FIND THE
001100*   EMPLOYEE'S PAY COMPANY, NOT PAY RATES.
001200*
001300* 13/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION.
001400* 02/12/85 VBC - EMP-NAME WIDENED FROM X(30) TO X(60)
001500*                PER USER REQUEST TC-0011.
001600* 11/03/99 VBC - Y2K. CONFIRMED NO 2-DIGIT DATES HELD HERE.
001700* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
001800* 21/11/25 VBC - ADDED EMP-MAIN-CONTRACT-CO-ID, ZERO MEANS
001900*                EMPLOYEE HAS NO MAIN CONTRACT SET UP YET.
002000*
002100 01  TC-EMPLOYEE-RECORD.
002200     03  EMP-ID                   PIC 9(9)    COMP.
002300     03  EMP-NAME                 PIC X(60).
002400     03  EMP-MAIN-CONTRACT-CO-ID  PIC 9(9)    COMP.
002500     03  EMP-ID-REDEF REDEFINES EMP-ID.
002600         05  EMP-ID-HI            PIC 9(4).
002700         05  EMP-ID-LO            PIC 9(5).
002800     03  FILLER                   PIC X(02).
002900*

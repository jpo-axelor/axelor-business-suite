000100     SELECT COMPANY-FILE         ASSIGN       TO "TCCMP"
000200                                 ORGANIZATION IS RELATIVE
000300                                 ACCESS MODE  IS RANDOM
000400                                 RELATIVE KEY IS TC-CMP-RRN
000500                                 STATUS       IS TC-CMP-STATUS.
000600*

000100     SELECT TIMECARD-FILE        ASSIGN       TO "TCTCD"
000200                                 ORGANIZATION IS RELATIVE
000300                                 ACCESS MODE  IS DYNAMIC
000400                                 RELATIVE KEY IS TC-TCD-RRN
000500                                 STATUS       IS TC-TCD-STATUS.
000600*

000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR TIMECARD FILE              *
000400*     USES TCD-ID AS KEY WHEN ASSIGNED, OTHERWISE    *
000500*     FOUND BY TCD-EMP-ID + TCD-FROM-DATE +          *
000600*     TCD-TO-DATE (SEE BB030 IN TC010)               *
000700*****************************************************
000800*  FILE SIZE 50 BYTES PADDED TO 51 BY FILLER.
000900*
001000* 14/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION.
001100* 22/11/85 VBC - TCD-WEEKLY-HOURS-COUNT ADDED PER TC-0014.
001200* 17/01/99 VBC - Y2K. TCD-FROM-DATE/TCD-TO-DATE CONFIRMED
001300*                CCYYMMDD, NO 2-DIGIT YEAR HELD HERE.
001400* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
001500* 02/12/25 VBC - TCD-STATUS ADDED, 'G' = GENERATED, 'E' = ERROR.
001600*
001700 01  TC-TIMECARD-RECORD.
001800     03  TCD-ID                   PIC 9(9)        COMP.
001900     03  TCD-COMPANY-ID           PIC 9(9)        COMP.
002000     03  TCD-EMPLOYEE-ID          PIC 9(9)        COMP.
002050*          TCD-FROM-DATE/TCD-TO-DATE ARE BOTH CCYYMMDD.
002100     03  TCD-FROM-DATE            PIC 9(8).
002200     03  TCD-TO-DATE              PIC 9(8).
002300     03  TCD-PERIOD REDEFINES TCD-TO-DATE.
002400         05  TCD-PERIOD-CCYY      PIC 9(4).
002500         05  TCD-PERIOD-MM        PIC 9(2).
002600         05  TCD-PERIOD-DD        PIC 9(2).
002700     03  TCD-TOTAL-HOURS          PIC S9(5)V9(2)  COMP-3.
002800     03  TCD-WEEKLY-HOURS-COUNT   PIC 9(2).
002900     03  TCD-STATUS               PIC X(1).
003000         88  TCD-STATUS-GENERATED        VALUE 'G'.
003100         88  TCD-STATUS-ERROR            VALUE 'E'.
003200     03  FILLER                   PIC X(01).
003300*
003400 01  TC-TIMECARD-HDR-RECORD.
003450*          TCD-HDR-KEY IS ALWAYS ZERO ON THIS RECORD.
003500     03  TCD-HDR-KEY              PIC 9(9)        COMP.
003600     03  TCD-HDR-NO-RECS          BINARY-SHORT UNSIGNED.
003700     03  TCD-HDR-RUN-DATE         PIC 9(8)        COMP.
003800     03  FILLER                   PIC X(04).
003900*

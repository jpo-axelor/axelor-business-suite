000100 FD  HR-BATCH-PARAMS-FILE.
000200*
000300     COPY "WSTCPARM.COB".
000400*

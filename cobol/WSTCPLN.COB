000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR PLANNING LINE FILE         *
000400*     GROUPED/KEYED BY PLN-PLANNING-ID              *
000500*****************************************************
000600*  FILE SIZE 19 BYTES PADDED TO 20 BY FILLER.
000700*
000800* 18/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION.
000900* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
001000*
001100 01  TC-PLANNING-LINE-RECORD.
001200     03  PLN-PLANNING-ID         PIC 9(9)       COMP.
001300     03  PLN-LINE-ID             PIC 9(9)       COMP.
001400     03  PLN-MONTHLY-HOURS       PIC S9(5)V9(2) COMP-3.
001500     03  FILLER                  PIC X(03).
001600*
001700* 17 BYTES + FILLER OF 3 = 20 TO MATCH THE PLANNING HEADER BELOW.
001800*
001900 01  TC-PLANNING-LINE-HDR-RECORD.
001950*          PLH-HDR-KEY IS ALWAYS ZERO ON THIS RECORD.
002000     03  PLH-HDR-KEY             PIC 9(9)       COMP.
002100     03  PLH-NO-RECS             BINARY-SHORT UNSIGNED.
002200     03  PLH-BATCH-NO            BINARY-SHORT UNSIGNED.
002300     03  FILLER                  PIC X(13).
002400*

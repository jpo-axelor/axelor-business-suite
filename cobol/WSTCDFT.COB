000100*****************************************************
000200*                                                   *
000300*  LINKAGE SHAPE FOR PLANNING PERIOD DEFAULTING      *
000400*     PASSED TO TC020, NO FILE HOLDS THIS RECORD     *
000500*****************************************************
000600*
000700* 20/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION.
000800* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
000900*
001000 01  TC020-WS.
001100*          TODAY'S DATE, SUPPLIED BY THE CALLER - CCYYMMDD.
001200     03  DFT-TODAY-DATE           PIC 9(8).
001300     03  DFT-TODAY REDEFINES DFT-TODAY-DATE.
001400         05  DFT-TODAY-CCYY       PIC 9(4).
001500         05  DFT-TODAY-MM         PIC 9(2).
001600         05  DFT-TODAY-DD         PIC 9(2).
001700*          DEFAULTED START-OF-PERIOD DATE - CCYYMMDD.
001800     03  DFT-START-DATE           PIC 9(8).
001900     03  DFT-START REDEFINES DFT-START-DATE.
002000         05  DFT-START-CCYY       PIC 9(4).
002100         05  DFT-START-MM         PIC 9(2).
002200         05  DFT-START-DD         PIC 9(2).
002300*          DEFAULTED END-OF-PERIOD DATE - CCYYMMDD.
002400     03  DFT-END-DATE             PIC 9(8).
002500     03  DFT-END REDEFINES DFT-END-DATE.
002600         05  DFT-END-CCYY         PIC 9(4).
002700         05  DFT-END-MM           PIC 9(2).
002800         05  DFT-END-DD           PIC 9(2).
002850     03  FILLER                   PIC X(02).
002900*

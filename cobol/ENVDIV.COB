000050     CONFIGURATION SECTION.
000100     SOURCE-COMPUTER.   IBM-370.
000200     OBJECT-COMPUTER.   IBM-370.
000300     SPECIAL-NAMES.
000400         C01 IS TOP-OF-FORM
000500         CLASS NUMERIC-DIGITS IS "0123456789"
000600         UPSI-0 IS TC-TEST-SWITCH
000700             ON STATUS IS TC-TESTING
000800             OFF STATUS IS TC-NOT-TESTING.
000900*

000100 FD  PLANNING-FILE.
000200*
000300     COPY "WSTCPLA.COB".
000400*

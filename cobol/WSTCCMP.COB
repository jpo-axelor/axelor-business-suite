000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR TIMECARD COMPANY MASTER    *
000400*           FILE                                    *
000500*     USES CMP-ID AS KEY                            *
000600*****************************************************
000700*  FILE SIZE 69 BYTES PADDED TO 70 BY FILLER.
000800*
000900* 13/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION.
001000* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
001100*
001200 01  TC-COMPANY-RECORD.
001300     03  CMP-ID                PIC 9(9)    COMP.
001400     03  CMP-NAME              PIC X(60).
001500     03  FILLER                PIC X(01).
001600*

000100     EVALUATE STATUS
000200         WHEN "00"
000300             MOVE "FILE STATUS 00 - SUCCESSFUL"     TO MSG
000400         WHEN "10"
000500             MOVE "FILE STATUS 10 - END OF FILE"    TO MSG
000600         WHEN "23"
000700             MOVE "FILE STATUS 23 - RECORD NOT FOUND" TO MSG
000800         WHEN "35"
000900             MOVE "FILE STATUS 35 - FILE NOT FOUND"  TO MSG
001000         WHEN "41"
001100             MOVE "FILE STATUS 41 - FILE ALREADY OPEN" TO MSG
001200         WHEN "46"
001300             MOVE "FILE STATUS 46 - READ AFTER EOF"  TO MSG
001400         WHEN OTHER
001500             MOVE "FILE STATUS ERROR - SEE STATUS CODE" TO MSG
001600     END-EVALUATE.
001700*

000100 FD  BATCH-RUN-SUMMARY-FILE.
000200*
000300     COPY "WSTCSUM.COB".
000400*

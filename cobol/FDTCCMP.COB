000100 FD  COMPANY-FILE.
000200*
000300     COPY "WSTCCMP.COB".
000400*

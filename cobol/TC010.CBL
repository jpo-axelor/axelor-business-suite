000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.             TC010.
000500 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
000600 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           11/06/84.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1984-2026 & LATER, VINCENT
000950*                        BRYAN COEN.
001000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001100*                        SEE THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            TIMECARD GENERATION - START OF RUN / MAIN DRIVER.
001400*                        NIGHTLY OR ON-DEMAND HR BATCH. FOR EACH EMPLOYEE
001500*                        ID LISTED IN THE CONTROL RECORD THIS FINDS OR
001600*                        CREATES THE EMPLOYEE'S TIMECARD FOR THE RUN'S
001700*                        PERIOD, GENERATES/ATTACHES ITS LINES, COMPUTES
001800*                        HOURS AND WRITES A RUN SUMMARY.
001900*
002000*    VERSION.            SEE PROG-NAME IN WS.
002100*
002200*    CALLED MODULES.     NONE.
002300*
002400*    FILES USED.
002500*                        HRBPARM.   CONTROL RECORD (ONE PER RUN).
002600*                        TCEMP.     EMPLOYEE MASTER.
002700*                        TCCMP.     COMPANY MASTER.
002800*                        TCTCD.     TIMECARD (FOUND OR CREATED).
002900*                        TCSUM.     RUN SUMMARY (WRITTEN ONCE AT EOJ).
003000*
003100*    ERROR MESSAGES USED.
003200*                        TC001 - TC004.
003300*
003400* CHANGES:
003500* 11/06/84 VBC - CREATED. FIRST CUT OF THE TIMECARD NIGHTLY BATCH
003600*                FOR THE NEW HR MODULE, SPEC'D BY SYSTEMS BUT SHELVED
003700*                PENDING THE PAYROLL REWRITE.
003800* 19/09/84 JRS - ADDED THE PER-EMPLOYEE ERROR SWITCH SO ONE BAD
003900*                EMPLOYEE DOES NOT STOP THE REST OF THE RUN.
004000* 14/02/85 VBC - FOUND-OR-CREATE ON TCTCD NOW USES A HEADER RECORD
004100*                AT RRN 1 FOR THE NEXT-RECORD COUNT, SAME AS PYCHK.
004200* 22/11/85 VBC - ADDED TCD-WEEKLY-HOURS-COUNT, SEE TC-0014.
004300* 09/02/99 VBC - Y2K. CONFIRMED ALL DATE FIELDS CCYYMMDD THROUGHOUT,
004400*                NO 2-DIGIT YEAR WORK FIELDS IN THIS PROGRAM.
004500* 29/01/09 VBC - MIGRATION TO OPEN COBOL/GNUCOBOL. NO SOURCE CHANGE
004550*                NEEDED, FILE STATUS HANDLING ALREADY PORTABLE.
004600* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
004700*                NOTICES.
004800* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004900* 21/11/25 VBC - TAKEN OUT OF THE SHELF AND COMPLETED AGAINST THE
005000*        .01     TIMECARD SPEC SUPPLIED BY SYSTEMS.
005100*                REWROTE AA015-AA020 FOR THE MISSING-COMPANY ABORT
005200*                AND THE ONE-OF-TWO-COUNTERS RULE.
005300* 08/12/25 VBC -    .02 FIND-OR-CREATE NOW SCANS TCTCD BY RRN FROM 2
005400*                      UP TO THE HEADER COUNT INSTEAD OF RRN 1 UP.
005500* 09/02/26 VBC -    .03 TIDY UP, RAN THROUGH WITH TEST DATA.
005550* 09/08/26 VBC -    .04 WIRED IN FILESTAT.CPY SO THE TEST TRACE SHOWS
005560*                      A PLAIN-ENGLISH STATUS AGAINST EACH FILE ERROR
005570*                      INSTEAD OF JUST THE RAW 2-BYTE CODE.
005600*
005700*************************************************************************
005800* COPYRIGHT NOTICE.
005900* ****************
006000*
006100* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED 2024-04-16.
006200*
006300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
006400* SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
006500*
006600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY IT
006700* UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY THE
006800* FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED FOR PERSONAL
006900* USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT EXCLUDES
007000* REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
007100*
007200* PERSONS INTERESTED IN REPACKAGING, REDEVELOPMENT FOR THE PURPOSE OF
007300* RESALE OR DISTRIBUTION IN A RENTAL OR HIRE MODE MUST GET IN TOUCH WITH
007400* THE COPYRIGHT HOLDER WITH YOUR COMMERCIAL PLANS AND PROPOSALS.
007500*
007600* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
007700* ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
007800* FITNESS FOR A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC LICENSE
007900* FOR MORE DETAILS.
008000*
008100* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC LICENSE ALONG
008200* WITH ACAS; SEE THE FILE COPYING. IF NOT, WRITE TO THE FREE SOFTWARE
008300* FOUNDATION, 59 TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
008400*
008500*************************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*================================
008900*
009100 COPY "ENVDIV.COB".
009200*
009300 INPUT-OUTPUT            SECTION.
009400 FILE-CONTROL.
009500     COPY "SELTCPRM.COB".
009600     COPY "SELTCEMP.COB".
009700     COPY "SELTCCMP.COB".
009800     COPY "SELTCTCD.COB".
009900     COPY "SELTCSUM.COB".
010000*
010100 DATA                    DIVISION.
010200*================================
010300*
010400 FILE SECTION.
010500     COPY "FDTCPRM.COB".
010600     COPY "FDTCEMP.COB".
010700     COPY "FDTCCMP.COB".
010800     COPY "FDTCTCD.COB".
010900     COPY "FDTCSUM.COB".
011000*
011100 WORKING-STORAGE         SECTION.
011200*-----------------------
011300 77  PROG-NAME               PIC X(15)  VALUE "TC010 (1.0.04)".
011400*
011500 01  WS-FILE-STATUS-DATA.
011600     03  TC-PRM-STATUS       PIC XX     VALUE ZERO.
011700     03  TC-EMP-STATUS       PIC XX     VALUE ZERO.
011800     03  TC-CMP-STATUS       PIC XX     VALUE ZERO.
011900     03  TC-TCD-STATUS       PIC XX     VALUE ZERO.
012000     03  TC-SUM-STATUS       PIC XX     VALUE ZERO.
012100     03  FILLER              PIC X(02).
012200*
012300 01  WS-RELATIVE-KEYS.
012400     03  TC-EMP-RRN          PIC 9(9)   COMP.
012500     03  TC-CMP-RRN          PIC 9(9)   COMP.
012600     03  TC-TCD-RRN          PIC 9(9)   COMP.
012700     03  FILLER              PIC X(04).
012800*
012900 01  WS-CONTROL-DATA.
013000     03  WS-EMP-INDEX        PIC 9(4)   COMP.
013100     03  WS-EMP-ID-WORK      PIC 9(9)   COMP.
013200     03  WS-TCD-COUNT        PIC 9(9)   COMP.
013300     03  WS-TCD-SCAN-RRN     PIC 9(9)   COMP.
013400     03  WS-NEXT-TCD-RRN     PIC 9(9)   COMP.
013800     03  FILLER              PIC X(04).
013900*
013910*          TEST-MODE TRACE AREA - ONLY DISPLAYED WHEN UPSI-0 IS
013920*          ON, SEE THE SYSTEMS TEST PROCEDURE.
013930 01  WS-TRACE-AREA.
013940     03  WS-TRACE-EMP-ID      PIC 9(9).
013950     03  WS-TRACE-EMP-REDEF REDEFINES WS-TRACE-EMP-ID.
013960         05  WS-TRACE-EMP-HI  PIC 9(4).
013970         05  WS-TRACE-EMP-LO  PIC 9(5).
013980     03  WS-TRACE-STATUS      PIC X(1).
013990     03  FILLER               PIC X(02).
013995*
014000 01  WS-SWITCHES.
014100     03  WS-ABORT-SW         PIC X(1)   VALUE "N".
014200         88  WS-RUN-ABORTED             VALUE "Y".
014300         88  WS-RUN-NOT-ABORTED         VALUE "N".
014400     03  WS-ERROR-SW         PIC X(1)   VALUE "N".
014500         88  WS-ERROR-OCCURRED          VALUE "Y".
014600         88  WS-NO-ERROR                VALUE "N".
014700     03  WS-FOUND-SW         PIC X(1)   VALUE "N".
014800         88  WS-TIMECARD-FOUND          VALUE "Y".
014900         88  WS-TIMECARD-NOT-FOUND      VALUE "N".
015000     03  WS-READY-SW         PIC X(1)   VALUE "N".
015100         88  WS-TCD-READY               VALUE "Y".
015200         88  WS-TCD-NOT-READY           VALUE "N".
015300     03  FILLER              PIC X(04).
015400*
015500 01  WS-ACCUM-DATA.
015600     03  WS-LINE-HOURS-TOTAL PIC S9(5)V9(2)  COMP-3  VALUE ZERO.
015700     03  WS-WEEKLY-COUNT     PIC 9(2)        VALUE ZERO.
015800     03  FILLER              PIC X(02).
015900*
016000 01  WS-SUMMARY-EDIT.
016100     03  WS-DONE-ED          PIC ZZZZ9.
016200     03  WS-ANOM-ED          PIC ZZZZ9.
016300     03  WS-SUMMARY-TEXT     PIC X(120).
016400     03  FILLER              PIC X(02).
016500*
016600 01  ERROR-MESSAGES.
016700     03  TC001  PIC X(58) VALUE
016800     "TC001 MISSING FIELD - COMPANY-ID NOT SUPPLIED, RUN ABORTED".
016900     03  TC002  PIC X(40) VALUE
017000         "TC002 EMPLOYEE NOT FOUND FOR EMP-ID     ".
017100     03  TC003  PIC X(40) VALUE
017200         "TC003 COMPANY NOT FOUND FOR COMPANY-ID  ".
017300     03  TC004  PIC X(40) VALUE
017400         "TC004 TIMECARD FILE ERROR ON FIND/CREATE".
017450     03  FILLER PIC X(02).
017500*
017600 01  TRACE-LINE.
017620     03  TRACE-MSG            PIC X(78)  VALUE SPACES.
017640     03  FILLER               PIC X(02).
017660*
017662*          WORK AREA FOR THE FILESTAT.CPY STATUS-TO-MESSAGE LOOKUP,
017664*          USED BY ZZ040-EVALUATE-MESSAGE BELOW ON EVERY FILE ERROR.
017666 01  WS-STATUS-MSG-AREA.
017668     03  WS-EVAL-STATUS       PIC XX     VALUE ZERO.
017670     03  WS-STATUS-MSG        PIC X(40)  VALUE SPACES.
017672     03  FILLER               PIC X(02).
017700*
017800 PROCEDURE               DIVISION.
017900*================================
018000*
018100 AA000-MAIN.
018200*
018300     PERFORM AA010-OPEN-FILES    THRU AA010-EXIT.
018400     PERFORM AA015-VALIDATE-PARAMS THRU AA015-EXIT.
018500*
018600     IF      WS-RUN-NOT-ABORTED
018700             PERFORM AA020-PROCESS-EMPLOYEES THRU AA020-EXIT
018800                     VARYING WS-EMP-INDEX FROM 1 BY 1
018900                     UNTIL WS-EMP-INDEX > BP-EMPLOYEE-COUNT
019000     END-IF.
019100*
019200     PERFORM AA030-BUILD-RUN-SUMMARY THRU AA030-EXIT.
019300     PERFORM AA040-CLOSE-FILES   THRU AA040-EXIT.
019400*
019500     GOBACK.
019600*
019700 AA010-OPEN-FILES.
019800*
019900     OPEN    INPUT   HR-BATCH-PARAMS-FILE.
020000     OPEN    INPUT   EMPLOYEE-FILE.
020100     OPEN    INPUT   COMPANY-FILE.
020200     OPEN    I-O     TIMECARD-FILE.
020300     OPEN    OUTPUT  BATCH-RUN-SUMMARY-FILE.
020400*
020500     READ    HR-BATCH-PARAMS-FILE
020600             AT END MOVE "10" TO TC-PRM-STATUS.
020700*
020800     MOVE    ZERO TO SUM-DONE-COUNT SUM-ANOMALY-COUNT.
020900*
021000 AA010-EXIT.  EXIT.
021100*
021200 AA015-VALIDATE-PARAMS.
021300*
021400     SET     WS-RUN-NOT-ABORTED TO TRUE.
021500*
021600     IF      BP-COMPANY-ID = ZERO
021700             SET  WS-RUN-ABORTED TO TRUE
021800             MOVE TC001 TO WS-SUMMARY-TEXT
021900     END-IF.
022000*
022100 AA015-EXIT.  EXIT.
022200*
022300 AA020-PROCESS-EMPLOYEES.
022400*
022500     SET     WS-NO-ERROR        TO TRUE.
022600     SET     WS-TIMECARD-NOT-FOUND TO TRUE.
022700     SET     WS-TCD-NOT-READY   TO TRUE.
022800     MOVE    BP-EMPLOYEE-ID (WS-EMP-INDEX) TO WS-EMP-ID-WORK.
022900*
023000     PERFORM BB010-READ-EMPLOYEE    THRU BB010-EXIT.
023100     IF      WS-NO-ERROR
023200             PERFORM BB020-READ-COMPANY THRU BB020-EXIT
023300     END-IF.
023400     IF      WS-NO-ERROR
023500             PERFORM BB030-FIND-OR-CREATE-TCD THRU BB030-EXIT
023600     END-IF.
023700     IF      WS-NO-ERROR
023800             PERFORM BB040-GENERATE-TC-LINES THRU BB040-EXIT
023900     END-IF.
024000     IF      WS-NO-ERROR
024100             PERFORM BB050-ATTACH-ORPHAN-LINES THRU BB050-EXIT
024200     END-IF.
024300     IF      WS-NO-ERROR
024400             PERFORM BB060-COMPUTE-TOTAL-HOURS THRU BB060-EXIT
024500     END-IF.
024600     IF      WS-NO-ERROR
024700             PERFORM BB070-COMPUTE-WEEKLY-HOURS THRU BB070-EXIT
024800     END-IF.
024900*
025000     IF      WS-ERROR-OCCURRED
025100             ADD  1 TO SUM-ANOMALY-COUNT
025200             IF   WS-TCD-READY
025300                  MOVE "E" TO TCD-STATUS
025400             END-IF
025500     ELSE
025600             ADD  1 TO SUM-DONE-COUNT
025700             IF   WS-TCD-READY
025800                  MOVE "G" TO TCD-STATUS
025900             END-IF
026000     END-IF.
026100*
026200     IF      WS-TCD-READY
026300             PERFORM BB080-REWRITE-TIMECARD THRU BB080-EXIT
026400     END-IF.
026450*
026460     IF      TC-TESTING
026470             PERFORM ZZ010-DISPLAY-TRACE THRU ZZ010-EXIT
026480     END-IF.
026500*
026600     PERFORM BB090-CLEAR-EMPLOYEE-WORK THRU BB090-EXIT.
026700*
026800 AA020-EXIT.  EXIT.
026900*
027000 AA030-BUILD-RUN-SUMMARY.
027100*
027200     IF      WS-RUN-ABORTED
027300             MOVE SPACES TO SUM-COMMENT
027400             MOVE WS-SUMMARY-TEXT TO SUM-COMMENT
027500             GO TO AA030-EXIT
027600     END-IF.
027700*
027800     MOVE    SUM-DONE-COUNT    TO WS-DONE-ED.
027900     MOVE    SUM-ANOMALY-COUNT TO WS-ANOM-ED.
028000     MOVE    SPACES TO WS-SUMMARY-TEXT.
028100*
028200     IF      SUM-ANOMALY-COUNT = ZERO
028300             STRING "THERE WERE "    DELIMITED BY SIZE
028400                    WS-DONE-ED       DELIMITED BY SIZE
028500                    " TIMECARDS GENERATED." DELIMITED BY SIZE
028600                    INTO WS-SUMMARY-TEXT
028700     ELSE
028800             STRING "THERE WERE "    DELIMITED BY SIZE
028900                    WS-ANOM-ED       DELIMITED BY SIZE
029000                    " ANOMALIES AND "  DELIMITED BY SIZE
029100                    WS-DONE-ED       DELIMITED BY SIZE
029200                    " TIMECARDS GENERATED." DELIMITED BY SIZE
029300                    INTO WS-SUMMARY-TEXT
029400     END-IF.
029500*
029600     MOVE    WS-SUMMARY-TEXT TO SUM-COMMENT.
029700*
029800 AA030-EXIT.
029900     WRITE   TC-BATCH-RUN-SUMMARY-RECORD.
030000     EXIT.
030100*
030200 AA040-CLOSE-FILES.
030300*
030400     CLOSE   HR-BATCH-PARAMS-FILE
030500             EMPLOYEE-FILE
030600             COMPANY-FILE
030700             TIMECARD-FILE
030800             BATCH-RUN-SUMMARY-FILE.
030900*
031000 AA040-EXIT.  EXIT.
031100*
031200 BB010-READ-EMPLOYEE.
031300*
031400     MOVE    WS-EMP-ID-WORK TO TC-EMP-RRN.
031500     READ    EMPLOYEE-FILE
031600             INVALID KEY MOVE "23" TO TC-EMP-STATUS.
031700*
031800     IF      TC-EMP-STATUS NOT = "00"
031900             SET  WS-ERROR-OCCURRED TO TRUE
032000             MOVE TC002 TO TRACE-LINE
032050             MOVE TC-EMP-STATUS TO WS-EVAL-STATUS
032060             PERFORM ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
032100     END-IF.
032200*
032300 BB010-EXIT.  EXIT.
032400*
032500 BB020-READ-COMPANY.
032600*
032700     MOVE    BP-COMPANY-ID TO TC-CMP-RRN.
032800     READ    COMPANY-FILE
032900             INVALID KEY MOVE "23" TO TC-CMP-STATUS.
033000*
033100     IF      TC-CMP-STATUS NOT = "00"
033200             SET  WS-ERROR-OCCURRED TO TRUE
033300             MOVE TC003 TO TRACE-LINE
033350             MOVE TC-CMP-STATUS TO WS-EVAL-STATUS
033360             PERFORM ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
033400     END-IF.
033500*
033600 BB020-EXIT.  EXIT.
033700*
033800 BB030-FIND-OR-CREATE-TCD.
033900*
034000     MOVE    1 TO TC-TCD-RRN.
034100     READ    TIMECARD-FILE
034200             INVALID KEY MOVE "23" TO TC-TCD-STATUS.
034300*
034400     IF      TC-TCD-STATUS = "23"
034500*
034600*           HEADER RECORD DOES NOT EXIST YET - THIS IS THE VERY
034700*           FIRST TIMECARD WRITTEN FOR THIS FILE, SO CREATE IT.
034800*
034900             MOVE ZERO   TO TCD-HDR-KEY
035000             MOVE ZERO   TO TCD-HDR-NO-RECS
035100             MOVE ZERO   TO TCD-HDR-RUN-DATE
035200             WRITE TC-TIMECARD-HDR-RECORD
035300                   INVALID KEY MOVE "23" TO TC-TCD-STATUS
035400     END-IF.
035500*
035600     IF      TC-TCD-STATUS NOT = "00" AND NOT = "23"
035700             SET  WS-ERROR-OCCURRED TO TRUE
035800             MOVE TC004 TO TRACE-LINE
035850             MOVE TC-TCD-STATUS TO WS-EVAL-STATUS
035860             PERFORM ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
035900             GO TO BB030-EXIT
036000     END-IF.
036100*
036200     MOVE    TCD-HDR-NO-RECS TO WS-TCD-COUNT.
036300*
036400     PERFORM CC010-SCAN-TCD THRU CC010-EXIT
036500             VARYING WS-TCD-SCAN-RRN FROM 2 BY 1
036600             UNTIL WS-TCD-SCAN-RRN > WS-TCD-COUNT + 1
036700                OR  WS-TIMECARD-FOUND.
036800*
036900     IF      WS-TIMECARD-NOT-FOUND
037000             PERFORM CC020-CREATE-TCD THRU CC020-EXIT
037100     END-IF.
037200*
037300     IF      WS-NO-ERROR
037400             SET  WS-TCD-READY TO TRUE
037500     END-IF.
037600*
037700 BB030-EXIT.  EXIT.
037800*
037900 CC010-SCAN-TCD.
038000*
038100     MOVE    WS-TCD-SCAN-RRN TO TC-TCD-RRN.
038200     READ    TIMECARD-FILE
038300             INVALID KEY MOVE "23" TO TC-TCD-STATUS.
038400*
038500     IF      TC-TCD-STATUS = "00"
038600       AND   TCD-EMPLOYEE-ID = WS-EMP-ID-WORK
038700       AND   TCD-FROM-DATE   = BP-FROM-DATE
038800       AND   TCD-TO-DATE     = BP-TO-DATE
038900             SET  WS-TIMECARD-FOUND TO TRUE
039000     END-IF.
039100*
039200 CC010-EXIT.  EXIT.
039300*
039400 CC020-CREATE-TCD.
039500*
039600     COMPUTE WS-NEXT-TCD-RRN = WS-TCD-COUNT + 2.
039700     MOVE    WS-NEXT-TCD-RRN TO TC-TCD-RRN.
039800*
039900     MOVE    WS-NEXT-TCD-RRN TO TCD-ID.
040000     MOVE    BP-COMPANY-ID   TO TCD-COMPANY-ID.
040100     MOVE    WS-EMP-ID-WORK  TO TCD-EMPLOYEE-ID.
040200     MOVE    BP-FROM-DATE    TO TCD-FROM-DATE.
040300     MOVE    BP-TO-DATE      TO TCD-TO-DATE.
040400     MOVE    ZERO            TO TCD-TOTAL-HOURS.
040500     MOVE    ZERO            TO TCD-WEEKLY-HOURS-COUNT.
040600     MOVE    "G"             TO TCD-STATUS.
040700*
040800     WRITE   TC-TIMECARD-RECORD
040900             INVALID KEY MOVE "23" TO TC-TCD-STATUS.
041000*
041100     IF      TC-TCD-STATUS NOT = "00"
041200             SET  WS-ERROR-OCCURRED TO TRUE
041300             MOVE TC004 TO TRACE-LINE
041350             MOVE TC-TCD-STATUS TO WS-EVAL-STATUS
041360             PERFORM ZZ040-EVALUATE-MESSAGE THRU ZZ040-EXIT
041400             GO TO CC020-EXIT
041500     END-IF.
041600*
041700     ADD     1 TO WS-TCD-COUNT.
041800     MOVE    1 TO TC-TCD-RRN.
041900     READ    TIMECARD-FILE.
042000     MOVE    WS-TCD-COUNT TO TCD-HDR-NO-RECS.
042100     REWRITE TC-TIMECARD-HDR-RECORD.
042200*
042300     MOVE    WS-NEXT-TCD-RRN TO TC-TCD-RRN.
042400     READ    TIMECARD-FILE.
042500*
042600 CC020-EXIT.  EXIT.
042700*
042800 BB040-GENERATE-TC-LINES.
042900*
043000*          GENERATES THE TIMECARD'S LINES FROM THE EMPLOYEE'S
043100*          SCHEDULE/CONTRACT FOR THE PERIOD, DELETING ANY LINES
043200*          ALREADY ON FILE FOR THIS TIMECARD FIRST. THE LINE
043300*          ENGINE ITSELF IS A SEPARATE, AS YET UNWRITTEN, MODULE -
043400*          SYSTEMS HAVE NOT YET SUPPLIED A LINE RECORD LAYOUT.
043500*
043600 BB040-EXIT.  EXIT.
043700*
043800 BB050-ATTACH-ORPHAN-LINES.
043900*
044000*          ATTACHES LINES PREVIOUSLY SCHEDULED BUT NOT YET TIED
044100*          TO A TIMECARD. AS BB040 ABOVE, THE LINE ENGINE IS NOT
044200*          YET SPECIFIED BY SYSTEMS.
044300*
044400 BB050-EXIT.  EXIT.
044500*
044600 BB060-COMPUTE-TOTAL-HOURS.
044700*
044800*          TOTAL HOURS IS THE SUM OF THE TIMECARD'S LINES. UNTIL
044900*          BB040/BB050 ABOVE ARE WRITTEN THE LINE TOTAL IS ALWAYS
045000*          ZERO, BUT THE ACCUMULATION AND ROUNDING ARE IN PLACE SO
045100*          THE LINE ENGINE CAN BE DROPPED IN WITHOUT TOUCHING THIS
045200*          PARAGRAPH.
045300*
045400     COMPUTE TCD-TOTAL-HOURS ROUNDED = WS-LINE-HOURS-TOTAL.
045500*
045600 BB060-EXIT.  EXIT.
045700*
045800 BB070-COMPUTE-WEEKLY-HOURS.
045900*
046000*          WEEKLY-HOURS-COUNT IS THE NUMBER OF WEEKLY SUBTOTALS
046100*          ACCUMULATED FOR THE TIMECARD - ONE PER LINE-ENGINE
046200*          WEEK BUCKET. SAME NOTE AS BB060 ABOVE APPLIES.
046300*
046400     MOVE    WS-WEEKLY-COUNT TO TCD-WEEKLY-HOURS-COUNT.
046500*
046600 BB070-EXIT.  EXIT.
046700*
046800 BB080-REWRITE-TIMECARD.
046900*
047000     MOVE    TCD-ID TO TC-TCD-RRN.
047100     REWRITE TC-TIMECARD-RECORD
047200             INVALID KEY MOVE "23" TO TC-TCD-STATUS.
047300*
047400 BB080-EXIT.  EXIT.
047500*
047600 BB090-CLEAR-EMPLOYEE-WORK.
047700*
047800*          CLEARS PER-EMPLOYEE WORKING STORAGE BEFORE THE NEXT
047900*          EMPLOYEE ID IS PICKED UP - THE BATCH EQUIVALENT OF THE
048000*          ORM SESSION CLEAR IN THE ORIGINAL SOURCE.
048100*
048200     MOVE    ZERO  TO WS-LINE-HOURS-TOTAL.
048300     MOVE    ZERO  TO WS-WEEKLY-COUNT.
048400     MOVE    SPACES TO TRACE-LINE.
048450     MOVE    SPACES TO WS-STATUS-MSG.
048600     SET     WS-TIMECARD-NOT-FOUND TO TRUE.
048650     SET     WS-TCD-NOT-READY      TO TRUE.
048700*
048800 BB090-EXIT.  EXIT.
048900*
049000 ZZ010-DISPLAY-TRACE.
049100*
049200*          TEST-RUN TRACE OF THE JUST-PROCESSED EMPLOYEE - ONLY
049300*          REACHED WHEN UPSI-0 IS SWITCHED ON FOR THE RUN.
049400*
049500     MOVE    WS-EMP-ID-WORK  TO WS-TRACE-EMP-ID.
049600     IF      WS-ERROR-OCCURRED
049700             MOVE "E" TO WS-TRACE-STATUS
049800     ELSE
049900             MOVE "G" TO WS-TRACE-STATUS
050000     END-IF.
050100*
050200     DISPLAY "TC010 EMP-ID " WS-TRACE-EMP-HI WS-TRACE-EMP-LO
050300             " STATUS " WS-TRACE-STATUS
050350             " " WS-STATUS-MSG.
050400*
050500 ZZ010-EXIT.  EXIT.
050600*
050700 ZZ040-EVALUATE-MESSAGE.
050800*
050900*          TRANSLATES A 2-BYTE FILE STATUS CODE INTO A PLAIN-
051000*          ENGLISH MESSAGE FOR THE TEST TRACE ABOVE. THE CALLER
051100*          MOVES THE STATUS OF INTEREST TO WS-EVAL-STATUS FIRST.
051200*
051300     COPY "FILESTAT.CPY"
051350         REPLACING ==STATUS== BY ==WS-EVAL-STATUS==
051400                   ==MSG==    BY ==WS-STATUS-MSG==.
051500*
051600 ZZ040-EXIT.  EXIT.
051700*

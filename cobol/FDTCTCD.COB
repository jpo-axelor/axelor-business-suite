000100 FD  TIMECARD-FILE.
000200*
000300     COPY "WSTCTCD.COB".
000400*

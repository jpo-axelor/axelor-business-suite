000100     SELECT EMPLOYEE-FILE        ASSIGN       TO "TCEMP"
000200                                 ORGANIZATION IS RELATIVE
000300                                 ACCESS MODE  IS RANDOM
000400                                 RELATIVE KEY IS TC-EMP-RRN
000500                                 STATUS       IS TC-EMP-STATUS.
000600*

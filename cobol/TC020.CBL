000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.             TC020.
000500 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
000600 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           20/06/84.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1984-2026 & LATER, VINCENT
000950*                        BRYAN COEN.
001000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001100*                        SEE THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            PLANNING PERIOD DEFAULTING - CALLED SUBPROGRAM.
001400*                        GIVEN TODAY'S DATE, WORKS OUT THE DEFAULT
001500*                        START/END DATES FOR A NEW PLANNING RECORD,
001600*                        BEING THE 1ST AND LAST DAY OF THE CALENDAR
001700*                        MONTH FOLLOWING THE ONE TODAY FALLS IN.
001800*                        NO FILES ARE OPENED BY THIS MODULE.
001900*
002000*    VERSION.            SEE PROG-NAME IN WS.
002100*
002200*    CALLED BY.          THE PLANNING SCREEN DEFAULTING LOGIC (NOT
002300*                        PART OF THIS BATCH SUITE) AND BY TC030 WHEN
002400*                        RUN IN "NEW PLANNING" MODE.
002500*
002600*    LINKAGE.            TC020-WS, SEE WSTCDFT.COB.
002700*
002800* CHANGES:
002900* 20/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION, SPEC'D BY
003000*                SYSTEMS AS A COMMON DEFAULTING ROUTINE.
003100* 03/10/84 JRS - FIXED THE DECEMBER-TO-JANUARY YEAR ROLL, WAS
003200*                LEAVING DFT-END-CCYY ONE YEAR SHORT.
003300* 09/02/99 VBC - Y2K. CCYY ALREADY 4 DIGITS THROUGHOUT, NO CHANGE
003400*                NEEDED BEYOND THIS CONFIRMATION NOTE.
003500* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
003600*                NOTICES.
003700* 21/11/25 VBC - REWRITTEN AGAINST THE TIMECARD SPEC SUPPLIED BY
003800*                SYSTEMS. LEAP-YEAR TABLE NOW DRIVES THE LAST-DAY
003900*                LOOKUP INSTEAD OF THE OLD HARD-CODED IF-CHAIN.
004000*
004100*************************************************************************
004200* COPYRIGHT NOTICE - SEE TC010 FOR THE FULL TEXT, UNCHANGED SINCE
004300* 2024-04-16 AND NOT REPEATED HERE TO SAVE LISTING PAPER.
004400*************************************************************************
004500*
004600 ENVIRONMENT             DIVISION.
004700*================================
004800*
005000 COPY "ENVDIV.COB".
005100*
005200 DATA                    DIVISION.
005300*================================
005400*
005500 WORKING-STORAGE         SECTION.
005600*-----------------------
005700 77  PROG-NAME               PIC X(15)  VALUE "TC020 (1.0.01)".
005800*
005900 01  WS-WORK-DATA.
006000     03  WS-NEXT-MM          PIC 9(2)   COMP.
006100     03  WS-NEXT-CCYY        PIC 9(4)   COMP.
006200     03  WS-LEAP-SW          PIC X(1)   VALUE "N".
006300         88  WS-LEAP-YEAR               VALUE "Y".
006400         88  WS-NOT-LEAP-YEAR           VALUE "N".
006500     03  WS-LAST-DAY-WORK    PIC 9(2).
006600     03  FILLER              PIC X(03).
006700*
006800*          DAYS-IN-MONTH TABLE, NON-LEAP YEAR. REDEFINED BELOW
006900*          FOR THE LEAP-YEAR RUN OF FEBRUARY.
007000 01  WS-MONTH-TABLE          VALUE "31283130313031313031303100".
007100     03  WS-MONTH-LEN        PIC 9(2)   OCCURS 12 TIMES.
007150     03  FILLER              PIC X(02).
007200 01  WS-MONTH-TABLE-REDEF REDEFINES WS-MONTH-TABLE.
007300     03  WS-MONTH-LEN-X      PIC X(02)  OCCURS 12 TIMES.
007350     03  FILLER              PIC X(02).
007400*
007500 LINKAGE                 SECTION.
007600 COPY "WSTCDFT.COB".
007700*
007800 PROCEDURE               DIVISION         USING TC020-WS.
007900*================================
008000*
008100 AA000-MAIN.
008200*
008300     PERFORM AA010-COMPUTE-NEXT-MONTH THRU AA010-EXIT.
008400     PERFORM AA020-COMPUTE-MONTH-END  THRU AA020-EXIT.
008500*
008600     MOVE    DFT-TODAY-CCYY  TO DFT-START-CCYY.
008700     MOVE    WS-NEXT-MM      TO DFT-START-MM.
008800     MOVE    1               TO DFT-START-DD.
008900     IF      WS-NEXT-MM < DFT-TODAY-MM
009000             COMPUTE DFT-START-CCYY = DFT-TODAY-CCYY + 1
009100     END-IF.
009200*
009300     MOVE    DFT-START-CCYY  TO DFT-END-CCYY.
009400     MOVE    WS-NEXT-MM      TO DFT-END-MM.
009500     MOVE    WS-LAST-DAY-WORK TO DFT-END-DD.
009600*
009700     GOBACK.
009800*
009900 AA010-COMPUTE-NEXT-MONTH.
010000*
010100*          NEXT CALENDAR MONTH RELATIVE TO TODAY - WRAPS DECEMBER
010200*          AROUND TO JANUARY. THE YEAR ROLL ITSELF IS APPLIED
010300*          ABOVE IN AA000-MAIN ONCE WE KNOW WS-NEXT-MM.
010400*
010500     IF      DFT-TODAY-MM = 12
010600             MOVE 1 TO WS-NEXT-MM
010700     ELSE
010800             COMPUTE WS-NEXT-MM = DFT-TODAY-MM + 1
010900     END-IF.
011000*
011100 AA010-EXIT.  EXIT.
011200*
011300 AA020-COMPUTE-MONTH-END.
011350*
011380*          DETERMINES WHETHER THE NEXT-MONTH YEAR IS A LEAP YEAR
011500*          AND LOOKS UP THE LAST DAY OF THAT MONTH, SUBSTITUTING
011600*          29 FOR FEBRUARY WHEN IT IS.
011700*
011800     IF      WS-NEXT-MM < DFT-TODAY-MM
011900             COMPUTE WS-NEXT-CCYY = DFT-TODAY-CCYY + 1
012000     ELSE
012100             MOVE    DFT-TODAY-CCYY TO WS-NEXT-CCYY
012200     END-IF.
012300*
012400     SET     WS-NOT-LEAP-YEAR TO TRUE.
012500*
012600     IF      WS-NEXT-CCYY / 4 * 4 = WS-NEXT-CCYY
012700             SET  WS-LEAP-YEAR TO TRUE
012800     END-IF.
012900     IF      WS-NEXT-CCYY / 100 * 100 = WS-NEXT-CCYY
013000             SET  WS-NOT-LEAP-YEAR TO TRUE
013100     END-IF.
013200     IF      WS-NEXT-CCYY / 400 * 400 = WS-NEXT-CCYY
013300             SET  WS-LEAP-YEAR TO TRUE
013400     END-IF.
013500*
013600     MOVE    WS-MONTH-LEN (WS-NEXT-MM) TO WS-LAST-DAY-WORK.
013700*
013800     IF      WS-NEXT-MM = 2 AND WS-LEAP-YEAR
013900             MOVE 29 TO WS-LAST-DAY-WORK
014000     END-IF.
014100*
014200 AA020-EXIT.  EXIT.
014300*

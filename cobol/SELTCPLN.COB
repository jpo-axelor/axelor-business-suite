000100     SELECT PLANNING-LINE-FILE   ASSIGN       TO "TCPLN"
000200                                 ORGANIZATION IS SEQUENTIAL
000300                                 STATUS       IS TC-PLN-STATUS.
000400*

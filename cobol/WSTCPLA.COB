000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR PLANNING FILE              *
000400*     ONE RECORD PER PLANNING-ID                    *
000500*****************************************************
000600*  FILE SIZE 22 BYTES PADDED TO 24 BY FILLER.
000700*
000800* 18/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION.
000900* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
001000*
001100 01  TC-PLANNING-RECORD.
001200     03  PLA-PLANNING-ID          PIC 9(9)       COMP.
001300     03  PLA-LINE-COUNT           PIC 9(4).
001400     03  PLA-TOTAL-MONTHLY-HOURS  PIC S9(7)V9(2) COMP-3.
001500     03  FILLER                   PIC X(02).
001600*

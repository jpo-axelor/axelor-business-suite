000100     SELECT HR-BATCH-PARAMS-FILE  ASSIGN       TO "HRBPARM"
000200                                  ORGANIZATION IS LINE SEQUENTIAL
000300                                  STATUS       IS TC-PRM-STATUS.
000400*

000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR BATCH RUN SUMMARY FILE     *
000400*     ONE RECORD WRITTEN AT END OF EACH RUN         *
000500*****************************************************
000600*  FILE SIZE 130 BYTES PADDED TO 132 BY FILLER.
000700*
000800* 15/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION.
000900* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
001000*
001100 01  TC-BATCH-RUN-SUMMARY-RECORD.
001200     03  SUM-DONE-COUNT        PIC 9(5).
001300     03  SUM-ANOMALY-COUNT     PIC 9(5).
001400     03  SUM-COMMENT           PIC X(120).
001450     03  FILLER                PIC X(02).
001500*

000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.             TC030.
000500 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
000600 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           18/06/84.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1984-2026 & LATER, VINCENT
000950*                        BRYAN COEN.
001000*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001100*                        SEE THE FILE COPYING FOR DETAILS.
001200*
001300*    REMARKS.            PLANNING MONTHLY HOURS ROLL-UP BATCH.
001400*                        READS PLANNING-LINE-FILE, WHICH IS SUPPLIED
001500*                        ALREADY GROUPED BY PLANNING-ID, RECOMPUTES
001600*                        EACH LINE'S MONTHLY HOURS AND ACCUMULATES
001700*                        THEM INTO ONE PLANNING-FILE RECORD PER
001800*                        PLANNING-ID ON THE CONTROL BREAK.
001900*
002000*    VERSION.            SEE PROG-NAME IN WS.
002100*
002200*    CALLED MODULES.     NONE.
002300*
002400*    FILES USED.
002500*                        TCPLN.    PLANNING-LINE, INPUT, GROUPED BY
002600*                                  PLN-PLANNING-ID (SORTED UPSTREAM).
002700*                        TCPLA.    PLANNING, OUTPUT, ONE PER GROUP.
002800*
002900* CHANGES:
003000* 18/06/84 VBC - CREATED FOR THE TIMECARD EXTENSION, SPEC'D BY
003100*                SYSTEMS ALONGSIDE TC010/TC020.
003200* 02/11/84 JRS - ADDED THE ZERO-LINES-IS-ZERO-TOTAL CASE FOR A
003300*                PLANNING-ID WITH NO LINES AT ALL ON THE FILE.
003400* 09/02/99 VBC - Y2K. NO DATE FIELDS ON THIS FILE PAIR, NOTHING TO
003500*                CHANGE, CONFIRMED FOR THE MILLENNIUM REVIEW.
003600* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
003700*                NOTICES.
003800* 21/11/25 VBC - REWRITTEN AGAINST THE TIMECARD SPEC SUPPLIED BY
003900*                SYSTEMS. CONTROL BREAK NOW DRIVEN OFF WS-SAVE-ID
004000*                RATHER THAN THE OLD "FIRST RECORD" SWITCH.
004100*
004200*************************************************************************
004300* COPYRIGHT NOTICE - SEE TC010 FOR THE FULL TEXT, UNCHANGED SINCE
004400* 2024-04-16 AND NOT REPEATED HERE TO SAVE LISTING PAPER.
004500*************************************************************************
004600*
004700 ENVIRONMENT             DIVISION.
004800*================================
004900*
005100 COPY "ENVDIV.COB".
005200*
005300 INPUT-OUTPUT            SECTION.
005400 FILE-CONTROL.
005500     COPY "SELTCPLN.COB".
005600     COPY "SELTCPLA.COB".
005700*
005800 DATA                    DIVISION.
005900*================================
006000*
006100 FILE SECTION.
006200     COPY "FDTCPLN.COB".
006300     COPY "FDTCPLA.COB".
006400*
006500 WORKING-STORAGE         SECTION.
006600*-----------------------
006700 77  PROG-NAME               PIC X(15)  VALUE "TC030 (1.0.01)".
006800*
006900 01  WS-FILE-STATUS-DATA.
007000     03  TC-PLN-STATUS       PIC XX     VALUE ZERO.
007100     03  TC-PLA-STATUS       PIC XX     VALUE ZERO.
007200     03  FILLER              PIC X(02).
007300*
007400 01  WS-SWITCHES.
007500     03  WS-EOF-SW           PIC X(1)   VALUE "N".
007600         88  WS-END-OF-PLN              VALUE "Y".
007700         88  WS-NOT-END-OF-PLN          VALUE "N".
007800     03  FILLER              PIC X(04).
008200*
008300 01  WS-BREAK-DATA.
008400     03  WS-SAVE-PLANNING-ID PIC 9(9)   COMP    VALUE ZERO.
008500     03  WS-LINE-COUNT       PIC 9(4)           VALUE ZERO.
008600     03  WS-TOTAL-HOURS      PIC S9(7)V9(2) COMP-3 VALUE ZERO.
008700     03  WS-RECOMPUTED-HOURS PIC S9(5)V9(2) COMP-3 VALUE ZERO.
008750     03  WS-LAST-LINE-ID     PIC 9(9)   COMP    VALUE ZERO.
009200     03  FILLER              PIC X(04).
009210*
009220*          TEST-MODE TRACE AREA - ONLY PRINTED WHEN UPSI-0 IS ON,
009230*          SEE THE SYSTEMS TEST PROCEDURE FOR HOW THIS IS SET.
009240 01  WS-TRACE-AREA.
009250     03  WS-TRACE-PLANNING-ID     PIC 9(9).
009260     03  WS-TRACE-PLANNING-REDEF REDEFINES WS-TRACE-PLANNING-ID.
009270         05  WS-TRACE-ID-HI       PIC 9(4).
009280         05  WS-TRACE-ID-LO       PIC 9(5).
009290     03  WS-TRACE-LINE-COUNT      PIC ZZZ9.
009300     03  WS-TRACE-HOURS           PIC ZZZZ9.99.
009310     03  FILLER                   PIC X(02).
009320*
009330*          HOURS-AMOUNT EDIT WORK AREA FOR THE TRACE LINE ABOVE.
009340 01  WS-HOURS-EDIT-AREA.
009350     03  WS-HOURS-EDIT            PIC S9(7)V99.
009360     03  WS-HOURS-EDIT-REDEF REDEFINES WS-HOURS-EDIT.
009370         05  WS-HOURS-WHOLE       PIC S9(7).
009380         05  WS-HOURS-DEC         PIC 9(2).
009390     03  FILLER                   PIC X(02).
009392*
009394*          LAST-LINE-PROCESSED EDIT AREA FOR THE TRACE LINE.
009396 01  WS-LINE-ID-EDIT-AREA.
009398     03  WS-LINE-ID-EDIT          PIC 9(9).
009400     03  WS-LINE-ID-REDEF REDEFINES WS-LINE-ID-EDIT.
009402         05  WS-LINE-ID-HI        PIC 9(4).
009404         05  WS-LINE-ID-LO        PIC 9(5).
009406     03  FILLER                   PIC X(02).
009408*
009410 PROCEDURE               DIVISION.
009500*================================
009600*
009700 AA000-MAIN.
009800*
009900     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
010000*
010100     PERFORM AA020-PROCESS-PLANNING-GROUP THRU AA020-EXIT
010200             UNTIL WS-END-OF-PLN.
010300*
010400     PERFORM AA040-CLOSE-FILES THRU AA040-EXIT.
010500*
010600     GOBACK.
010700*
010800 AA010-OPEN-FILES.
010900*
011000     OPEN    INPUT  PLANNING-LINE-FILE.
011100     OPEN    OUTPUT PLANNING-FILE.
011200*
011300     SET     WS-NOT-END-OF-PLN TO TRUE.
011500*
011600     PERFORM CC010-READ-PLANNING-LINE THRU CC010-EXIT.
011700*
011800 AA010-EXIT.  EXIT.
011900*
012000 AA020-PROCESS-PLANNING-GROUP.
012100*
012200     MOVE    PLN-PLANNING-ID TO WS-SAVE-PLANNING-ID.
012300     MOVE    ZERO TO WS-LINE-COUNT.
012400     MOVE    ZERO TO WS-TOTAL-HOURS.
012500*
012600     PERFORM BB010-ACCUMULATE-LINE THRU BB010-EXIT
012700             UNTIL WS-END-OF-PLN
012800                OR PLN-PLANNING-ID NOT = WS-SAVE-PLANNING-ID.
012900*
013000     PERFORM AA030-WRITE-PLANNING-RECORD THRU AA030-EXIT.
013050*
013060     IF      TC-TESTING
013070             PERFORM ZZ010-DISPLAY-TRACE THRU ZZ010-EXIT
013080     END-IF.
013100*
013200 AA020-EXIT.  EXIT.
013300*
013400 AA030-WRITE-PLANNING-RECORD.
013500*
013600     MOVE    WS-SAVE-PLANNING-ID TO PLA-PLANNING-ID.
013700     MOVE    WS-LINE-COUNT       TO PLA-LINE-COUNT.
013800     MOVE    WS-TOTAL-HOURS      TO PLA-TOTAL-MONTHLY-HOURS.
013900*
014000     WRITE   TC-PLANNING-RECORD.
014100*
014200 AA030-EXIT.  EXIT.
014300*
014400 AA040-CLOSE-FILES.
014500*
014600     CLOSE   PLANNING-LINE-FILE
014700             PLANNING-FILE.
014800*
014900 AA040-EXIT.  EXIT.
015000*
015100 BB010-ACCUMULATE-LINE.
015200*
015300     PERFORM BB020-RECOMPUTE-LINE-HOURS THRU BB020-EXIT.
015400*
015500     ADD     1 TO WS-LINE-COUNT.
015600     ADD     WS-RECOMPUTED-HOURS TO WS-TOTAL-HOURS.
015650     MOVE    PLN-LINE-ID TO WS-LAST-LINE-ID.
015700*
015800     PERFORM CC010-READ-PLANNING-LINE THRU CC010-EXIT.
015900*
016000 BB010-EXIT.  EXIT.
016100*
016200 BB020-RECOMPUTE-LINE-HOURS.
016300*
016400*          RECOMPUTES THE LINE'S MONTHLY HOURS. THE LINE-LEVEL
016500*          ENGINE IS A SEPARATE, AS YET UNWRITTEN, MODULE - SYSTEMS
016600*          HAVE NOT SUPPLIED ITS RULES BEYOND THE STORED VALUE, SO
016700*          FOR NOW THE RECOMPUTED FIGURE IS THE VALUE ALREADY ON
016800*          THE LINE. NO FILTERING, CAPPING OR PRORATION IS APPLIED
016900*          AT THIS LEVEL - THAT IS THE ENGINE'S JOB, NOT OURS.
017000*
017100     MOVE    PLN-MONTHLY-HOURS TO WS-RECOMPUTED-HOURS.
017200*
017300 BB020-EXIT.  EXIT.
017400*
017500 CC010-READ-PLANNING-LINE.
017600*
017700     READ    PLANNING-LINE-FILE
017800             AT END SET WS-END-OF-PLN TO TRUE.
017900*
018400 CC010-EXIT.  EXIT.
018500*
018600 ZZ010-DISPLAY-TRACE.
018700*
018800*          TEST-RUN TRACE OF THE JUST-WRITTEN PLANNING RECORD -
018900*          ONLY REACHED WHEN UPSI-0 IS SWITCHED ON FOR THE RUN.
019000*
019100     MOVE    WS-SAVE-PLANNING-ID TO WS-TRACE-PLANNING-ID.
019200     MOVE    WS-LINE-COUNT       TO WS-TRACE-LINE-COUNT.
019300     MOVE    WS-TOTAL-HOURS      TO WS-HOURS-EDIT.
019400     MOVE    WS-HOURS-EDIT       TO WS-TRACE-HOURS.
019450     MOVE    WS-LAST-LINE-ID     TO WS-LINE-ID-EDIT.
019500*
019600     DISPLAY "TC030 PLANNING-ID " WS-TRACE-ID-HI WS-TRACE-ID-LO
019700             " LINES " WS-TRACE-LINE-COUNT
019800             " HOURS "  WS-TRACE-HOURS
019850             " LAST-LINE " WS-LINE-ID-HI WS-LINE-ID-LO.
019900*
020000 ZZ010-EXIT.  EXIT.
020100*

000100 FD  PLANNING-LINE-FILE.
000200*
000300     COPY "WSTCPLN.COB".
000400*

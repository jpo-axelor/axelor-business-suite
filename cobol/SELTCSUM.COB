000100     SELECT BATCH-RUN-SUMMARY-FILE ASSIGN       TO "TCSUM"
000200                                   ORGANIZATION IS LINE SEQUENTIAL
000300                                   STATUS       IS TC-SUM-STATUS.
000400*

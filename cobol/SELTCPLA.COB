000100     SELECT PLANNING-FILE        ASSIGN       TO "TCPLA"
000200                                 ORGANIZATION IS SEQUENTIAL
000300                                 STATUS       IS TC-PLA-STATUS.
000400*

000100 FD  EMPLOYEE-FILE.
000200*
000300     COPY "WSTCEMP.COB".
000400*
